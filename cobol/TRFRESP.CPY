000100******************************************************************
000200*        C O P Y   T R F R E S P   -   RESPUESTA DE TARIFA        *
000300*------------------------------------------------------------------
000400* UNA RESPUESTA POR CADA PETICION LEIDA DE REQUEST-IN, EN EL MISMO
000500* ORDEN. RESP-CODIGO INDICA EL RESULTADO:
000600*     'OK' - TARIFA CALCULADA, VER RESP-TARIFA-TOTAL
000700*     'NF' - CIUDAD/VEHICULO SIN TARIFA BASE CONFIGURADA
000800*     'FV' - VEHICULO PROHIBIDO POR CONDICION CLIMATICA
000900* ARCHIVO      : RESPONSE-OUT
001000* LONGITUD     : 080 BYTES (77 DE DATO + 03 DE RESERVA)
001100*------------------------------------------------------------------
001200 01  REG-RESPUESTA.
001300     05  RESP-CIUDAD                 PIC X(20).
001400     05  RESP-VEHICULO               PIC X(10).
001500     05  RESP-CODIGO                 PIC X(02).
001600         88  RESP-ACEPTADA               VALUE 'OK'.
001700         88  RESP-NO-ENCONTRADA          VALUE 'NF'.
001800         88  RESP-PROHIBIDA               VALUE 'FV'.
001900     05  RESP-ESTADO                 PIC X(40).
002000     05  RESP-TARIFA-TOTAL           PIC S9(3)V99.
002100     05  FILLER                      PIC X(03).
