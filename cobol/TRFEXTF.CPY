000100******************************************************************
000200*        C O P Y   T R F E X T F   -   TARIFA EXTRA               *
000300*------------------------------------------------------------------
000400* REGISTRO MAESTRO DE RECARGOS POR CONDICION CLIMATICA.
000500* TRES FAMILIAS DE REGLA CONVIVEN EN EL MISMO ARCHIVO, DISTINGUIDAS
000600* POR EF-TIPO-CONDICION:
000700*     'AIR_TEMPERATURE'    -> USA EF-RANGO-INFERIOR / EF-RANGO-SUPERIOR
000800*     'WIND_SPEED'         -> USA EF-RANGO-INFERIOR / EF-RANGO-SUPERIOR
000900*     'WEATHER_PHENOMENON' -> USA EF-FENOMENO (RANGO NO APLICA)
001000* ARCHIVO      : EXTRAFEE-IN
001100* LONGITUD     : 066 BYTES (61 DE DATO + 05 DE RESERVA)
001200*------------------------------------------------------------------
001300 01  REG-TARIFA-EXTRA.
001400     05  EF-TIPO-CONDICION           PIC X(20).
001500     05  EF-VEHICULO                 PIC X(10).
001600     05  EF-RANGO-INFERIOR           PIC S9(3)V99.
001700     05  EF-RANGO-SUPERIOR           PIC S9(3)V99.
001800     05  EF-FENOMENO                 PIC X(15).
001900     05  EF-TARIFA                   PIC S9(3)V99.
002000     05  EF-PROHIBIDO                PIC X(01).
002100         88  EF-ES-PROHIBIDO             VALUE 'Y'.
002200         88  EF-NO-PROHIBIDO             VALUE 'N'.
002300     05  FILLER                      PIC X(05).
