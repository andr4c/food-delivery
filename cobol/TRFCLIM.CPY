000100******************************************************************
000200*        C O P Y   T R F C L I M   -   OBSERVACION CLIMATICA      *
000300*------------------------------------------------------------------
000400* UN REGISTRO POR ESTACION METEOROLOGICA. EL ARCHIVO PUEDE TRAER
000500* VARIAS LECTURAS DE UNA MISMA ESTACION; EL PROGRAMA SE QUEDA CON
000600* LA MAS RECIENTE (VER WD-FECHA-OBS / WD-HORA-OBS).
000700* ARCHIVO      : WEATHER-IN
000800* LONGITUD     : 080 BYTES (74 DE DATO + 06 DE RESERVA)
000900*------------------------------------------------------------------
001000 01  REG-CLIMA.
001100     05  WD-ESTACION                 PIC X(30).
001200     05  WD-CODIGO-OMM               PIC 9(05).
001300     05  WD-TEMPERATURA              PIC S9(3)V99.
001400     05  WD-VIENTO                   PIC S9(3)V99.
001500     05  WD-FENOMENO                 PIC X(15).
001600     05  WD-FECHA-HORA-OBS.
001700         10  WD-FECHA-OBS            PIC 9(08).
001800         10  WD-HORA-OBS             PIC 9(06).
001900     05  FILLER                      PIC X(06).
002000*------------------------------------------------------------------
002100* VISTA NUMERICA UNICA DE FECHA+HORA - PERMITE COMPARAR CON UNA
002200* SOLA RESTA CUAL DE DOS LECTURAS DE LA MISMA ESTACION ES MAS
002300* RECIENTE, SIN DESGLOSAR EN DOS CAMPOS SEPARADOS
002400*------------------------------------------------------------------
002500 01  WD-FECHA-HORA-OBS-R REDEFINES WD-FECHA-HORA-OBS.
002600     05  WD-FECHA-HORA-NUM           PIC 9(14).
