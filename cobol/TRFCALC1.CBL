000100******************************************************************
000200*                                                                *
000300*   F E C H A        :  14/03/1987                               *
000400*   PROGRAMADOR      :  J. HERNANDEZ QUIROA                      *
000500*   APLICACION       :  TARIFAS DE ENTREGA (TARENT)              *
000600*   PROGRAMA         :  TRFCALC1                                 *
000700*   TIPO             :  BATCH                                    *
000800*   DESCRIPCION      :  CALCULA LA TARIFA TOTAL DE UN PEDIDO DE  *
000900*                       ENTREGA A DOMICILIO, SEGUN LA CIUDAD, EL *
001000*                       TIPO DE VEHICULO Y LAS CONDICIONES       *
001100*                       CLIMATICAS VIGENTES PARA ESA CIUDAD.     *
001200*                       RECHAZA LOS PEDIDOS SIN TARIFA BASE      *
001300*                       CONFIGURADA (NF) Y LOS QUE EL CLIMA      *
001400*                       VUELVE INVIABLES PARA EL VEHICULO        *
001500*                       SOLICITADO (FV).                         *
001600*   ARCHIVOS         :  BASEFEE-IN  - TARIFAS BASE POR CIUDAD    *
001700*                       EXTRAFEE-IN - RECARGOS POR CLIMA         *
001800*                       WEATHER-IN  - ULTIMA LECTURA CLIMATICA   *
001900*                       REQUEST-IN  - PEDIDOS A TARIFICAR        *
002000*                       RESPONSE-OUT- RESULTADO POR PEDIDO       *
002100*                       REPORT-OUT  - REPORTE DE CONTROL         *
002200*   ACCION           :  LOTE DIARIO / BAJO DEMANDA               *
002300*   INSTALADO        :  DEPARTAMENTO DE SISTEMAS - TARENT        *
002400*   BPM-RATIONAL     :  TARENT-0001                              *
002500*   NOMBRE           :  TRFCALC1.CBL                             *
002600*                                                                *
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900*------------------------------------------------------------------
003000* FECHA     PROGRAMADOR  TICKET      DESCRIPCION
003100* --------  -----------  ----------  --------------------------------
003200* 14/03/87  JHQ          TARENT-0001 VERSION INICIAL. TARIFA BASE MAS
003300*                                    RECARGO POR TEMPERATURA UNICAMENTE.
003400* 02/09/87  JHQ          TARENT-0006 SE AGREGA RECARGO POR VIENTO Y LA
003500*                                    CONDICION DE VEHICULO PROHIBIDO.
003600* 22/01/88  RCM          TARENT-0011 SE AGREGA RECARGO POR FENOMENO DEL
003700*                                    TIEMPO (LLUVIA, NIEVE, GRANIZO).
003800* 30/06/89  RCM          TARENT-0014 CORRECCION: EL LIMITE SUPERIOR DEL
003900*                                    RANGO DE TEMPERATURA ES EXCLUSIVO,
004000*                                    EL DE VIENTO ES INCLUSIVO.
004100* 11/11/90  JHQ          TARENT-0019 SE AMPLIA LA TABLA DE TARIFA BASE
004200*                                    A TRES TIPOS DE VEHICULO.
004300* 04/04/91  RCM          TARENT-0022 REPORTE DE CONTROL AL FINAL DE LA
004400*                                    CORRIDA CON TOTALES ACUMULADOS.
004500* 19/08/92  JHQ          TARENT-0027 SE CAMBIA BUSQUEDA DE TARIFA BASE
004600*                                    Y CLIMA A TABLA EN MEMORIA CON
004700*                                    SEARCH ALL (ANTES ERA VSAM).
004800* 07/02/94  RCM          TARENT-0031 VALIDACION DE ARCHIVOS VACIOS AL
004900*                                    ABRIR (TABLAS SIN REGISTROS).
005000* 15/07/95  JHQ          TARENT-0035 SE DOCUMENTA REGLA: GRANIZO
005100*                                    PROHIBE EL VEHICULO, NO SOLO
005200*                                    RECARGA.
005300* 18/11/98  MEP          TARENT-0041 REVISION Y2K - FECHAS DE CORRIDA
005400*                                    Y DE OBSERVACION CLIMATICA AMPLIA-
005500*                                    DAS A CUATRO DIGITOS DE ANIO.
005600* 09/03/99  MEP          TARENT-0043 PRUEBAS DE PASO DE SIGLO SOBRE
005700*                                    TRFCLIM.CPY - SIN HALLAZGOS.
005800* 14/01/02  LFA          TARENT-0058 SE CONFIRMA TARIFA EN EUROS TRAS
005900*                                    LA CONVERSION MONETARIA; NO
006000*                                    CAMBIAN PICTURES, SOLO EL ROTULO
006100*                                    DEL REPORTE.
006200* 26/05/08  LFA          TARENT-0064 SE AGREGA CONTADOR DE PEDIDOS
006300*                                    RECHAZADOS POR CLIMA (FV) SEPARADO
006400*                                    DEL DE TARIFA NO ENCONTRADA (NF).
006500* 03/10/13  DPQ          TARENT-0071 REESCRITURA DEL PARRAFO DE CARGA
006600*                                    DE TARIFA EXTRA: SE VUELVE TABLA
006700*                                    UNICA PARA LAS TRES FAMILIAS DE
006800*                                    REGLA (ANTES TRES ARCHIVOS).
006900* 20/02/19  DPQ          TARENT-0079 SE AGREGA REDONDEO DEFENSIVO EN
007000*                                    EL CALCULO DEL TOTAL.
007100* 12/06/23  SGV          TARENT-0088 SE AJUSTA EL ANCHO DEL ROTULO DE
007200*                                    ESTADO EN RESPONSE-OUT A 40 BYTES
007300*                                    PARA CUBRIR LOS MENSAJES DE
007400*                                    RECHAZO COMPLETOS.
007500******************************************************************
007600 IDENTIFICATION DIVISION.
007700 PROGRAM-ID.  TRFCALC1.
007800 AUTHOR.  J. HERNANDEZ QUIROA.
007900 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - TARENT.
008000 DATE-WRITTEN.  14/03/1987.
008100 DATE-COMPILED.
008200 SECURITY.  CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
008300*
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER.  IBM-370.
008700 OBJECT-COMPUTER.  IBM-370.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     CLASS CLASE-ALFABETICA IS "A" THRU "Z"
009100     UPSI-0 ON STATUS IS UPSI-PRUEBAS.
009200*
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT BASEFEE-IN   ASSIGN TO BASEFEE
009600            ORGANIZATION IS SEQUENTIAL
009700            FILE STATUS IS FS-BASEFEE  FSE-BASEFEE.
009800     SELECT EXTRAFEE-IN  ASSIGN TO EXTRAFEE
009900            ORGANIZATION IS SEQUENTIAL
010000            FILE STATUS IS FS-EXTRAFEE FSE-EXTRAFEE.
010100     SELECT WEATHER-IN   ASSIGN TO WEATHER
010200            ORGANIZATION IS SEQUENTIAL
010300            FILE STATUS IS FS-WEATHER  FSE-WEATHER.
010400     SELECT REQUEST-IN   ASSIGN TO REQUEST
010500            ORGANIZATION IS SEQUENTIAL
010600            FILE STATUS IS FS-REQUEST  FSE-REQUEST.
010700     SELECT RESPONSE-OUT ASSIGN TO RESPOUT
010800            ORGANIZATION IS SEQUENTIAL
010900            FILE STATUS IS FS-RESPONSE FSE-RESPONSE.
011000     SELECT REPORT-OUT   ASSIGN TO RPTOUT
011100            ORGANIZATION IS SEQUENTIAL
011200            FILE STATUS IS FS-REPORTE  FSE-REPORTE.
011300*
011400 DATA DIVISION.
011500 FILE SECTION.
011600 FD  BASEFEE-IN
011700     LABEL RECORDS ARE STANDARD
011800     RECORDING MODE IS F.
011900     COPY TRFBASF.
012000*
012100 FD  EXTRAFEE-IN
012200     LABEL RECORDS ARE STANDARD
012300     RECORDING MODE IS F.
012400     COPY TRFEXTF.
012500*
012600 FD  WEATHER-IN
012700     LABEL RECORDS ARE STANDARD
012800     RECORDING MODE IS F.
012900     COPY TRFCLIM.
013000*
013100 FD  REQUEST-IN
013200     LABEL RECORDS ARE STANDARD
013300     RECORDING MODE IS F.
013400     COPY TRFPETI.
013500*
013600 FD  RESPONSE-OUT
013700     LABEL RECORDS ARE STANDARD
013800     RECORDING MODE IS F.
013900     COPY TRFRESP.
014000*
014100* EL REPORTE NO SE COPYBOOKEA - ES UNA LINEA DE IMPRESION SIMPLE,
014200* IGUAL QUE EN LOS DEMAS PROGRAMAS DE ESTA APLICACION.
014300*
014400 FD  REPORT-OUT
014500     LABEL RECORDS ARE STANDARD
014600     RECORDING MODE IS F.
014700 01  RPT-LINEA                       PIC X(80).
014800*
014900 WORKING-STORAGE SECTION.
015000*
015100*----------------------------------------------------------------
015200* ESTADO DE ARCHIVOS - UN PAR FS-/FSE- POR CADA SELECT, IGUAL A
015300* COMO SE MANEJA EN LOS DEMAS PROGRAMAS DE TARENT.
015400*----------------------------------------------------------------
015500 01  WKS-STATUS-ARCHIVOS.
015600     05  FS-BASEFEE                  PIC 9(02) VALUE ZEROS.
015700     05  FSE-BASEFEE.
015800         10  FSE-BAS-RETURN          PIC S9(4) COMP-5 VALUE ZERO.
015900         10  FSE-BAS-FUNCTION        PIC S9(4) COMP-5 VALUE ZERO.
016000         10  FSE-BAS-FEEDBACK        PIC S9(4) COMP-5 VALUE ZERO.
016100     05  FS-EXTRAFEE                 PIC 9(02) VALUE ZEROS.
016200     05  FSE-EXTRAFEE.
016300         10  FSE-EXT-RETURN          PIC S9(4) COMP-5 VALUE ZERO.
016400         10  FSE-EXT-FUNCTION        PIC S9(4) COMP-5 VALUE ZERO.
016500         10  FSE-EXT-FEEDBACK        PIC S9(4) COMP-5 VALUE ZERO.
016600     05  FS-WEATHER                  PIC 9(02) VALUE ZEROS.
016700     05  FSE-WEATHER.
016800         10  FSE-CLI-RETURN          PIC S9(4) COMP-5 VALUE ZERO.
016900         10  FSE-CLI-FUNCTION        PIC S9(4) COMP-5 VALUE ZERO.
017000         10  FSE-CLI-FEEDBACK        PIC S9(4) COMP-5 VALUE ZERO.
017100     05  FS-REQUEST                  PIC 9(02) VALUE ZEROS.
017200     05  FSE-REQUEST.
017300         10  FSE-PET-RETURN          PIC S9(4) COMP-5 VALUE ZERO.
017400         10  FSE-PET-FUNCTION        PIC S9(4) COMP-5 VALUE ZERO.
017500         10  FSE-PET-FEEDBACK        PIC S9(4) COMP-5 VALUE ZERO.
017600     05  FS-RESPONSE                 PIC 9(02) VALUE ZEROS.
017700     05  FSE-RESPONSE.
017800         10  FSE-RSP-RETURN          PIC S9(4) COMP-5 VALUE ZERO.
017900         10  FSE-RSP-FUNCTION        PIC S9(4) COMP-5 VALUE ZERO.
018000         10  FSE-RSP-FEEDBACK        PIC S9(4) COMP-5 VALUE ZERO.
018100     05  FS-REPORTE                  PIC 9(02) VALUE ZEROS.
018200     05  FSE-REPORTE.
018300         10  FSE-RPT-RETURN          PIC S9(4) COMP-5 VALUE ZERO.
018400         10  FSE-RPT-FUNCTION        PIC S9(4) COMP-5 VALUE ZERO.
018500         10  FSE-RPT-FEEDBACK        PIC S9(4) COMP-5 VALUE ZERO.
018600*
018700 01  WKS-DATOS-ERROR.
018800     05  WKS-PROGRAMA                PIC X(08) VALUE "TRFCALC1".
018900     05  WKS-ARCHIVO                 PIC X(12) VALUE SPACES.
019000     05  WKS-ACCION                  PIC X(08) VALUE SPACES.
019100     05  WKS-LLAVE                   PIC X(30) VALUE SPACES.
019200     05  FS-CICLO                    PIC 9(02) COMP VALUE ZERO.
019300*
019400*----------------------------------------------------------------
019500* FECHA DE CORRIDA - SE DESGLOSA CON REDEFINES, IGUAL QUE EN LOS
019600* DEMAS PROGRAMAS DE LA APLICACION TARJETA.
019700*----------------------------------------------------------------
019800 01  WKS-FECHA-EJECUCION             PIC 9(08) VALUE ZEROS.
019900 01  WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
020000     05  WKS-ANI-EJEC                PIC 9(04).
020100     05  WKS-MES-EJEC                PIC 9(02).
020200     05  WKS-DIA-EJEC                PIC 9(02).
020300*
020400*----------------------------------------------------------------
020500* TABLA DE TARIFA BASE EN MEMORIA - CARGADA UNA SOLA VEZ, ORDENADA
020600* POR CIUDAD Y VEHICULO PARA PERMITIR SEARCH ALL.
020700*----------------------------------------------------------------
020800 01  TB-BASEFEE-CTRL.
020900     05  TB-BASEFEE-CNT              PIC 9(04) COMP VALUE ZERO.
021000     05  TB-BASEFEE-MAX              PIC 9(04) COMP VALUE 0200.
021100 01  TB-BASEFEE-TABLA.
021200     05  TB-BASEFEE OCCURS 1 TO 200 TIMES
021300                    DEPENDING ON TB-BASEFEE-CNT
021400                    ASCENDING KEY IS TBS-CIUDAD TBS-VEHICULO
021500                    INDEXED BY IX-BASEFEE.
021600         10  TBS-CIUDAD              PIC X(20).
021700         10  TBS-VEHICULO            PIC X(10).
021800         10  TBS-TARIFA              PIC S9(3)V99 COMP-3.
021900*
022000*----------------------------------------------------------------
022100* TABLA DE RECARGOS POR CLIMA - SE RECORRE SECUENCIAL (SEARCH
022200* SIMPLE), NO VIENE ORDENADA Y ES DE POCAS FILAS.
022300*----------------------------------------------------------------
022400 01  TB-EXTRAFEE-CTRL.
022500     05  TB-EXTRAFEE-CNT             PIC 9(04) COMP VALUE ZERO.
022600     05  TB-EXTRAFEE-MAX             PIC 9(04) COMP VALUE 0100.
022700 01  TB-EXTRAFEE-TABLA.
022800     05  TB-EXTRAFEE OCCURS 1 TO 100 TIMES
022900                     DEPENDING ON TB-EXTRAFEE-CNT
023000                     INDEXED BY IX-EXTRAFEE.
023100         10  TEX-TIPO-CONDICION      PIC X(20).
023200         10  TEX-VEHICULO            PIC X(10).
023300         10  TEX-RANGO-INFERIOR      PIC S9(3)V99 COMP-3.
023400         10  TEX-RANGO-SUPERIOR      PIC S9(3)V99 COMP-3.
023500         10  TEX-FENOMENO            PIC X(15).
023600         10  TEX-TARIFA              PIC S9(3)V99 COMP-3.
023700         10  TEX-PROHIBIDO           PIC X(01).
023800             88  TEX-ES-PROHIBIDO        VALUE "Y".
023900*
024000*----------------------------------------------------------------
024100* TABLA DE CLIMA EN MEMORIA - UNA FILA POR CIUDAD (YA REDUCIDA A
024200* LA LECTURA MAS RECIENTE POR EL PROCESO ALIMENTADOR); ORDENADA
024300* POR ESTACION PARA PERMITIR SEARCH ALL.
024400*----------------------------------------------------------------
024500 01  TB-CLIMA-CTRL.
024600     05  TB-CLIMA-CNT                PIC 9(04) COMP VALUE ZERO.
024700     05  TB-CLIMA-MAX                PIC 9(04) COMP VALUE 0150.
024800 01  TB-CLIMA-TABLA.
024900     05  TB-CLIMA OCCURS 1 TO 150 TIMES
025000                  DEPENDING ON TB-CLIMA-CNT
025100                  ASCENDING KEY IS TBC-ESTACION
025200                  INDEXED BY IX-CLIMA.
025300         10  TBC-ESTACION            PIC X(30).
025400         10  TBC-TEMPERATURA         PIC S9(3)V99 COMP-3.
025500         10  TBC-VIENTO              PIC S9(3)V99 COMP-3.
025600         10  TBC-FENOMENO            PIC X(15).
025700*
025800*----------------------------------------------------------------
025900* SWITCHES DE CONTROL DEL PROGRAMA
026000*----------------------------------------------------------------
026100 01  WKS-SWITCHES.
026200     05  WKS-SW-FIN-BASEFEE          PIC X(01) VALUE "N".
026300         88  FIN-CARGA-BASEFEE           VALUE "Y".
026400     05  WKS-SW-FIN-EXTRAFEE         PIC X(01) VALUE "N".
026500         88  FIN-CARGA-EXTRAFEE          VALUE "Y".
026600     05  WKS-SW-FIN-CLIMA            PIC X(01) VALUE "N".
026700         88  FIN-CARGA-CLIMA             VALUE "Y".
026800     05  WKS-SW-FIN-PETICIONES       PIC X(01) VALUE "N".
026900         88  FIN-PETICIONES              VALUE "Y".
027000     05  WKS-SW-TARIFA-BASE          PIC X(01) VALUE "N".
027100         88  TARIFA-BASE-ENCONTRADA      VALUE "Y".
027200     05  WKS-SW-CLIMA-ACTUAL         PIC X(01) VALUE "N".
027300         88  CLIMA-ENCONTRADO            VALUE "Y".
027400     05  WKS-SW-RECHAZO              PIC X(02) VALUE SPACES.
027500         88  PETICION-ACEPTADA           VALUE SPACES.
027600         88  PETICION-NO-ENCONTRADA      VALUE "NF".
027700         88  PETICION-PROHIBIDA          VALUE "FV".
027800*
027900*----------------------------------------------------------------
028000* ACUMULADORES DE LA PETICION EN CURSO Y DE LA CORRIDA
028100*----------------------------------------------------------------
028200 01  WKS-ACUMULADORES.
028300     05  WKS-TARIFA-BASE-ACT         PIC S9(3)V99 COMP-3 VALUE ZERO.
028400     05  WKS-TARIFA-ACUM             PIC S9(3)V99 COMP-3 VALUE ZERO.
028500     05  WKS-CONT-PROCESADOS         PIC 9(06) COMP VALUE ZERO.
028600     05  WKS-CONT-RECHAZ-NF          PIC 9(06) COMP VALUE ZERO.
028700     05  WKS-CONT-RECHAZ-FV          PIC 9(06) COMP VALUE ZERO.
028800     05  WKS-SUMA-TARIFAS            PIC S9(7)V99 COMP-3 VALUE ZERO.
028900*
029000*----------------------------------------------------------------
029100* MASCARAS DE IMPRESION - SIGUE EL MISMO ESTILO USADO EN LOS
029200* DEMAS PROGRAMAS DE LA APLICACION PARA LOS TOTALES DE CIERRE.
029300*----------------------------------------------------------------
029400 01  WKS-MASCARA-CONTADOR            PIC ZZZZZ9.
029500 01  WKS-MASCARA-TARIFA              PIC ZZZZZ9.99.
029600*
029700*----------------------------------------------------------------
029800* LINEAS DE REPORTE
029900*----------------------------------------------------------------
030000 01  WKS-LIN-TITULO-1.
030100     05  FILLER                      PIC X(36)
030200         VALUE "DELIVERY FEE CALCULATION RUN REPORT".
030300     05  FILLER                      PIC X(44) VALUE SPACES.
030400 01  WKS-LIN-TITULO-2.
030500     05  FILLER                      PIC X(20) VALUE "CITY".
030600     05  FILLER                      PIC X(12) VALUE "VEHICLE".
030700     05  FILLER                      PIC X(09) VALUE "STATUS".
030800     05  FILLER                      PIC X(10) VALUE "TOTAL FEE".
030900     05  FILLER                      PIC X(29) VALUE SPACES.
031000 01  WKS-LIN-SEPARADOR.
031100     05  FILLER                      PIC X(51)
031200         VALUE ALL "-".
031300     05  FILLER                      PIC X(29) VALUE SPACES.
031400 01  WKS-LIN-DETALLE.
031500     05  RPD-CIUDAD                  PIC X(20).
031600     05  FILLER                      PIC X(01) VALUE SPACES.
031700     05  RPD-VEHICULO                PIC X(11).
031800     05  FILLER                      PIC X(01) VALUE SPACES.
031900     05  RPD-ESTADO                  PIC X(08).
032000     05  RPD-TARIFA                  PIC ZZZZ9.99.
032100     05  FILLER                      PIC X(31) VALUE SPACES.
032200 01  WKS-LIN-TOTAL-1.
032300     05  FILLER                      PIC X(29)
032400         VALUE "REQUESTS PROCESSED .......... ".
032500     05  RPT-TOT-PROCESADOS          PIC 999999.
032600     05  FILLER                      PIC X(45) VALUE SPACES.
032700 01  WKS-LIN-TOTAL-2.
032800     05  FILLER                      PIC X(29)
032900         VALUE "REQUESTS REJECTED (NOT FOUND)".
033000     05  FILLER                      PIC X(01) VALUE SPACE.
033100     05  RPT-TOT-NF                  PIC 999999.
033200     05  FILLER                      PIC X(44) VALUE SPACES.
033300 01  WKS-LIN-TOTAL-3.
033400     05  FILLER                      PIC X(29)
033500         VALUE "REQUESTS REJECTED (FORBIDDEN)".
033600     05  RPT-TOT-FV                  PIC 999999.
033700     05  FILLER                      PIC X(45) VALUE SPACES.
033800 01  WKS-LIN-TOTAL-4.
033900     05  FILLER                      PIC X(29)
034000         VALUE "TOTAL FEES CHARGED .......... ".
034100     05  RPT-TOT-TARIFAS             PIC ZZZZZ9.99.
034200     05  FILLER                      PIC X(42) VALUE SPACES.
034300*
034400 PROCEDURE DIVISION.
034500*
034600 000-PRINCIPAL SECTION.
034700*----------------------------------------------------------------
034800* PARRAFO CONDUCTOR. IGUAL A LOS DEMAS PROGRAMAS DE TARENT, TODA
034900* LA LOGICA SE REPARTE EN SECCIONES NUMERADAS.
035000*----------------------------------------------------------------
035100     PERFORM 100-ABRIR-ARCHIVOS
035200     PERFORM 110-CARGA-TABLA-TARIFA-BASE
035300        THRU 110-CARGA-TABLA-TARIFA-BASE-E
035400     PERFORM 120-CARGA-TABLA-TARIFA-EXTRA
035500        THRU 120-CARGA-TABLA-TARIFA-EXTRA-E
035600     PERFORM 130-CARGA-TABLA-CLIMA
035700        THRU 130-CARGA-TABLA-CLIMA-E
035800     PERFORM 140-IMPRIME-ENCABEZADOS
035900     PERFORM 200-PROCESA-PETICIONES
036000        THRU 200-PROCESA-PETICIONES-E
036100        UNTIL FIN-PETICIONES
036200     PERFORM 800-ESTADISTICAS
036300     PERFORM 890-CERRAR-ARCHIVOS
036400     STOP RUN.
036500 000-PRINCIPAL-E.
036600     EXIT.
036700*
036800 100-ABRIR-ARCHIVOS SECTION.
036900*----------------------------------------------------------------
037000* ABRE LOS SEIS ARCHIVOS DEL PROGRAMA Y TOMA LA FECHA DE CORRIDA.
037100*----------------------------------------------------------------
037200     ACCEPT WKS-FECHA-EJECUCION FROM DATE YYYYMMDD.
037300     OPEN INPUT  BASEFEE-IN
037400     IF FS-BASEFEE NOT = "00"
037500         MOVE "BASEFEE-IN" TO WKS-ARCHIVO
037600         MOVE "OPEN"       TO WKS-ACCION
037700         MOVE 1            TO FS-CICLO
037800         PERFORM 900-FILE-STATUS-EXTENDED
037900     END-IF
038000     OPEN INPUT  EXTRAFEE-IN
038100     IF FS-EXTRAFEE NOT = "00"
038200         MOVE "EXTRAFEE-IN" TO WKS-ARCHIVO
038300         MOVE "OPEN"        TO WKS-ACCION
038400         MOVE 2             TO FS-CICLO
038500         PERFORM 900-FILE-STATUS-EXTENDED
038600     END-IF
038700     OPEN INPUT  WEATHER-IN
038800     IF FS-WEATHER NOT = "00"
038900         MOVE "WEATHER-IN" TO WKS-ARCHIVO
039000         MOVE "OPEN"       TO WKS-ACCION
039100         MOVE 3            TO FS-CICLO
039200         PERFORM 900-FILE-STATUS-EXTENDED
039300     END-IF
039400     OPEN INPUT  REQUEST-IN
039500     IF FS-REQUEST NOT = "00"
039600         MOVE "REQUEST-IN" TO WKS-ARCHIVO
039700         MOVE "OPEN"       TO WKS-ACCION
039800         MOVE 4            TO FS-CICLO
039900         PERFORM 900-FILE-STATUS-EXTENDED
040000     END-IF
040100     OPEN OUTPUT RESPONSE-OUT
040200     IF FS-RESPONSE NOT = "00"
040300         MOVE "RESPONSE-OUT" TO WKS-ARCHIVO
040400         MOVE "OPEN"         TO WKS-ACCION
040500         MOVE 5              TO FS-CICLO
040600         PERFORM 900-FILE-STATUS-EXTENDED
040700     END-IF
040800     OPEN OUTPUT REPORT-OUT
040900     IF FS-REPORTE NOT = "00"
041000         MOVE "REPORT-OUT" TO WKS-ARCHIVO
041100         MOVE "OPEN"       TO WKS-ACCION
041200         MOVE 6            TO FS-CICLO
041300         PERFORM 900-FILE-STATUS-EXTENDED
041400     END-IF.
041500 100-ABRIR-ARCHIVOS-E.
041600     EXIT.
041700*
041800 110-CARGA-TABLA-TARIFA-BASE.
041900*----------------------------------------------------------------
042000* CARGA TB-BASEFEE-TABLA COMPLETA, EN ORDEN DE LLEGADA. EL
042100* ARCHIVO YA VIENE ORDENADO POR CIUDAD/VEHICULO DESDE EL PROCESO
042200* QUE LO GENERA, REQUISITO DE SEARCH ALL.
042300*----------------------------------------------------------------
042400     PERFORM 111-LEE-BASEFEE
042500        THRU 111-LEE-BASEFEE-E
042600        UNTIL FIN-CARGA-BASEFEE.
042700 110-CARGA-TABLA-TARIFA-BASE-E.
042800     EXIT.
042900*
043000 111-LEE-BASEFEE.
043100     READ BASEFEE-IN
043200         AT END
043300             SET FIN-CARGA-BASEFEE TO TRUE
043400         NOT AT END
043500             ADD 1 TO TB-BASEFEE-CNT
043600             SET IX-BASEFEE TO TB-BASEFEE-CNT
043700             MOVE BF-CIUDAD   TO TBS-CIUDAD   (IX-BASEFEE)
043800             MOVE BF-VEHICULO TO TBS-VEHICULO (IX-BASEFEE)
043900             MOVE BF-TARIFA   TO TBS-TARIFA   (IX-BASEFEE)
044000     END-READ.
044100 111-LEE-BASEFEE-E.
044200     EXIT.
044300*
044400 120-CARGA-TABLA-TARIFA-EXTRA.
044500*----------------------------------------------------------------
044600* CARGA TB-EXTRAFEE-TABLA. ESTA TABLA NO REQUIERE ORDEN PORQUE SE
044700* RECORRE CON SEARCH SIMPLE (NO SEARCH ALL).
044800*----------------------------------------------------------------
044900     PERFORM 121-LEE-EXTRAFEE
045000        THRU 121-LEE-EXTRAFEE-E
045100        UNTIL FIN-CARGA-EXTRAFEE.
045200 120-CARGA-TABLA-TARIFA-EXTRA-E.
045300     EXIT.
045400*
045500 121-LEE-EXTRAFEE.
045600     READ EXTRAFEE-IN
045700         AT END
045800             SET FIN-CARGA-EXTRAFEE TO TRUE
045900         NOT AT END
046000             ADD 1 TO TB-EXTRAFEE-CNT
046100             SET IX-EXTRAFEE TO TB-EXTRAFEE-CNT
046200             MOVE EF-TIPO-CONDICION TO
046300                  TEX-TIPO-CONDICION (IX-EXTRAFEE)
046400             MOVE EF-VEHICULO       TO
046500                  TEX-VEHICULO       (IX-EXTRAFEE)
046600             MOVE EF-RANGO-INFERIOR TO
046700                  TEX-RANGO-INFERIOR (IX-EXTRAFEE)
046800             MOVE EF-RANGO-SUPERIOR TO
046900                  TEX-RANGO-SUPERIOR (IX-EXTRAFEE)
047000             MOVE EF-FENOMENO       TO
047100                  TEX-FENOMENO       (IX-EXTRAFEE)
047200             MOVE EF-TARIFA         TO
047300                  TEX-TARIFA         (IX-EXTRAFEE)
047400             MOVE EF-PROHIBIDO      TO
047500                  TEX-PROHIBIDO      (IX-EXTRAFEE)
047600     END-READ.
047700 121-LEE-EXTRAFEE-E.
047800     EXIT.
047900*
048000 130-CARGA-TABLA-CLIMA.
048100*----------------------------------------------------------------
048200* CARGA TB-CLIMA-TABLA. EL ARCHIVO YA VIENE REDUCIDO A UNA FILA
048300* POR CIUDAD Y ORDENADO POR ESTACION, REQUISITO DE SEARCH ALL.
048400*----------------------------------------------------------------
048500     PERFORM 131-LEE-CLIMA
048600        THRU 131-LEE-CLIMA-E
048700        UNTIL FIN-CARGA-CLIMA.
048800 130-CARGA-TABLA-CLIMA-E.
048900     EXIT.
049000*
049100 131-LEE-CLIMA.
049200     READ WEATHER-IN
049300         AT END
049400             SET FIN-CARGA-CLIMA TO TRUE
049500         NOT AT END
049600             ADD 1 TO TB-CLIMA-CNT
049700             SET IX-CLIMA TO TB-CLIMA-CNT
049800             MOVE WD-ESTACION    TO TBC-ESTACION    (IX-CLIMA)
049900             MOVE WD-TEMPERATURA TO TBC-TEMPERATURA (IX-CLIMA)
050000             MOVE WD-VIENTO      TO TBC-VIENTO      (IX-CLIMA)
050100             MOVE WD-FENOMENO    TO TBC-FENOMENO    (IX-CLIMA)
050200     END-READ.
050300 131-LEE-CLIMA-E.
050400     EXIT.
050500*
050600 140-IMPRIME-ENCABEZADOS SECTION.
050700*----------------------------------------------------------------
050800* ESCRIBE LAS DOS LINEAS DE TITULO Y EL SEPARADOR DEL REPORTE.
050900*----------------------------------------------------------------
051000     MOVE WKS-LIN-TITULO-1 TO RPT-LINEA
051100     WRITE RPT-LINEA
051200     MOVE WKS-LIN-TITULO-2 TO RPT-LINEA
051300     WRITE RPT-LINEA
051400     MOVE WKS-LIN-SEPARADOR TO RPT-LINEA
051500     WRITE RPT-LINEA.
051600 140-IMPRIME-ENCABEZADOS-E.
051700     EXIT.
051800*
051900 200-PROCESA-PETICIONES SECTION.
052000*----------------------------------------------------------------
052100* CICLO PRINCIPAL: UNA PETICION POR VUELTA. EL ORDEN DE
052200* EVALUACION ES FIJO - TARIFA BASE, CLIMA, TEMPERATURA, VIENTO,
052300* FENOMENO - Y SE DETIENE EN CUANTO EL PEDIDO QUEDA RECHAZADO.
052400*----------------------------------------------------------------
052500     READ REQUEST-IN
052600         AT END
052700             SET FIN-PETICIONES TO TRUE
052800         NOT AT END
052900             SET PETICION-ACEPTADA TO TRUE
053000             MOVE ZERO TO WKS-TARIFA-ACUM
053100             PERFORM 210-BUSCA-TARIFA-BASE
053200                THRU 210-BUSCA-TARIFA-BASE-E
053300             IF TARIFA-BASE-ENCONTRADA
053400                 PERFORM 220-BUSCA-CLIMA
053500                    THRU 220-BUSCA-CLIMA-E
053600                 IF CLIMA-ENCONTRADO
053700                     PERFORM 230-EVALUA-TEMPERATURA
053800                        THRU 230-EVALUA-TEMPERATURA-E
053900                     IF PETICION-ACEPTADA
054000                         PERFORM 240-EVALUA-VIENTO
054100                            THRU 240-EVALUA-VIENTO-E
054200                     END-IF
054300                     IF PETICION-ACEPTADA
054400                         PERFORM 250-EVALUA-FENOMENO
054500                            THRU 250-EVALUA-FENOMENO-E
054600                     END-IF
054700                 END-IF
054800                 PERFORM 260-CALCULA-TOTAL
054900                    THRU 260-CALCULA-TOTAL-E
055000             END-IF
055100             PERFORM 270-ESCRIBE-RESPUESTA
055200                THRU 270-ESCRIBE-RESPUESTA-E
055300             PERFORM 280-IMPRIME-DETALLE
055400                THRU 280-IMPRIME-DETALLE-E
055500     END-READ.
055600 200-PROCESA-PETICIONES-E.
055700     EXIT.
055800*
055900 210-BUSCA-TARIFA-BASE SECTION.
056000*----------------------------------------------------------------
056100* REGLA 1 - TARIFA BASE POR CIUDAD Y VEHICULO, COINCIDENCIA
056200* EXACTA. SIN COINCIDENCIA SE RECHAZA CON "NF".
056300*----------------------------------------------------------------
056400     SET WKS-SW-TARIFA-BASE TO FALSE
056500     MOVE ZERO TO WKS-TARIFA-BASE-ACT
056600     SEARCH ALL TB-BASEFEE
056700         AT END
056800             SET PETICION-NO-ENCONTRADA TO TRUE
056900             ADD 1 TO WKS-CONT-RECHAZ-NF
057000         WHEN TBS-CIUDAD   (IX-BASEFEE) = REQ-CIUDAD
057100          AND TBS-VEHICULO (IX-BASEFEE) = REQ-VEHICULO
057200             SET TARIFA-BASE-ENCONTRADA TO TRUE
057300             MOVE TBS-TARIFA (IX-BASEFEE) TO WKS-TARIFA-BASE-ACT
057400     END-SEARCH.
057500 210-BUSCA-TARIFA-BASE-E.
057600     EXIT.
057700*
057800 220-BUSCA-CLIMA SECTION.
057900*----------------------------------------------------------------
058000* BUSCA LA LECTURA CLIMATICA VIGENTE PARA LA CIUDAD DEL PEDIDO.
058100* SIN LECTURA, LOS RECARGOS SE OMITEN Y SOLO SE COBRA LA BASE.
058200*----------------------------------------------------------------
058300     SET WKS-SW-CLIMA-ACTUAL TO FALSE
058400     SEARCH ALL TB-CLIMA
058500         AT END
058600             SET WKS-SW-CLIMA-ACTUAL TO FALSE
058700         WHEN TBC-ESTACION (IX-CLIMA) = REQ-CIUDAD
058800             SET CLIMA-ENCONTRADO TO TRUE
058900     END-SEARCH.
059000 220-BUSCA-CLIMA-E.
059100     EXIT.
059200*
059300 230-EVALUA-TEMPERATURA SECTION.
059400*----------------------------------------------------------------
059500* REGLA 2 - RECARGO POR TEMPERATURA DEL AIRE. RANGO INFERIOR
059600* INCLUSIVO, SUPERIOR EXCLUSIVO. NUNCA PROHIBE EL VEHICULO.
059700*----------------------------------------------------------------
059800     SET IX-EXTRAFEE TO 1
059900     SEARCH TB-EXTRAFEE
060000         AT END
060100             CONTINUE
060200         WHEN TEX-TIPO-CONDICION (IX-EXTRAFEE) = "AIR_TEMPERATURE"
060300          AND TEX-VEHICULO       (IX-EXTRAFEE) = REQ-VEHICULO
060400          AND TBC-TEMPERATURA (IX-CLIMA)
060500                 >= TEX-RANGO-INFERIOR (IX-EXTRAFEE)
060600          AND TBC-TEMPERATURA (IX-CLIMA)
060700                  < TEX-RANGO-SUPERIOR (IX-EXTRAFEE)
060800             ADD TEX-TARIFA (IX-EXTRAFEE) TO WKS-TARIFA-ACUM
060900     END-SEARCH.
061000 230-EVALUA-TEMPERATURA-E.
061100     EXIT.
061200*
061300 240-EVALUA-VIENTO SECTION.
061400*----------------------------------------------------------------
061500* REGLA 3 - RECARGO POR VIENTO, RANGO INCLUSIVO EN AMBOS
061600* EXTREMOS. SI EL VIENTO SUPERA EL LIMITE SUPERIOR CONFIGURADO
061700* PARA EL VEHICULO, EL PEDIDO QUEDA PROHIBIDO ("FV").
061800*----------------------------------------------------------------
061900     SET IX-EXTRAFEE TO 1
062000     SEARCH TB-EXTRAFEE
062100         AT END
062200             CONTINUE
062300         WHEN TEX-TIPO-CONDICION (IX-EXTRAFEE) = "WIND_SPEED"
062400          AND TEX-VEHICULO       (IX-EXTRAFEE) = REQ-VEHICULO
062500          AND TBC-VIENTO (IX-CLIMA)
062600                 >= TEX-RANGO-INFERIOR (IX-EXTRAFEE)
062700          AND TBC-VIENTO (IX-CLIMA)
062800                 <= TEX-RANGO-SUPERIOR (IX-EXTRAFEE)
062900             ADD TEX-TARIFA (IX-EXTRAFEE) TO WKS-TARIFA-ACUM
063000     END-SEARCH
063100     IF PETICION-ACEPTADA
063200         SET IX-EXTRAFEE TO 1
063300         SEARCH TB-EXTRAFEE
063400             AT END
063500                 CONTINUE
063600             WHEN TEX-TIPO-CONDICION (IX-EXTRAFEE) = "WIND_SPEED"
063700              AND TEX-VEHICULO   (IX-EXTRAFEE) = REQ-VEHICULO
063800              AND TBC-VIENTO (IX-CLIMA)
063900                      > TEX-RANGO-SUPERIOR (IX-EXTRAFEE)
064000                 SET PETICION-PROHIBIDA TO TRUE
064100                 ADD 1 TO WKS-CONT-RECHAZ-FV
064200         END-SEARCH
064300     END-IF.
064400 240-EVALUA-VIENTO-E.
064500     EXIT.
064600*
064700 250-EVALUA-FENOMENO SECTION.
064800*----------------------------------------------------------------
064900* REGLA 4 - RECARGO O PROHIBICION POR FENOMENO DEL TIEMPO
065000* (LLUVIA, NIEVE, GRANIZO, ...). COINCIDENCIA EXACTA DE TEXTO.
065100*----------------------------------------------------------------
065200     SET IX-EXTRAFEE TO 1
065300     SEARCH TB-EXTRAFEE
065400         AT END
065500             CONTINUE
065600         WHEN TEX-TIPO-CONDICION (IX-EXTRAFEE) = "WEATHER_PHENOMENON"
065700          AND TEX-VEHICULO       (IX-EXTRAFEE) = REQ-VEHICULO
065800          AND TEX-FENOMENO (IX-EXTRAFEE) = TBC-FENOMENO (IX-CLIMA)
065900             IF TEX-ES-PROHIBIDO (IX-EXTRAFEE)
066000                 SET PETICION-PROHIBIDA TO TRUE
066100                 ADD 1 TO WKS-CONT-RECHAZ-FV
066200             ELSE
066300                 ADD TEX-TARIFA (IX-EXTRAFEE) TO WKS-TARIFA-ACUM
066400             END-IF
066500     END-SEARCH.
066600 250-EVALUA-FENOMENO-E.
066700     EXIT.
066800*
066900 260-CALCULA-TOTAL SECTION.
067000*----------------------------------------------------------------
067100* REGLA 5 - TOTAL = TARIFA BASE + RECARGOS ACEPTADOS. EL
067200* REDONDEO ES DEFENSIVO, LOS VALORES YA VIENEN A DOS DECIMALES.
067300*----------------------------------------------------------------
067400     IF PETICION-ACEPTADA
067500         COMPUTE WKS-TARIFA-ACUM ROUNDED =
067600                 WKS-TARIFA-BASE-ACT + WKS-TARIFA-ACUM
067700         ADD WKS-TARIFA-ACUM TO WKS-SUMA-TARIFAS
067800     END-IF.
067900 260-CALCULA-TOTAL-E.
068000     EXIT.
068100*
068200 270-ESCRIBE-RESPUESTA SECTION.
068300*----------------------------------------------------------------
068400* ARMA REG-RESPUESTA Y LO ESCRIBE EN RESPONSE-OUT.
068500*----------------------------------------------------------------
068600     ADD 1 TO WKS-CONT-PROCESADOS
068700     MOVE REQ-CIUDAD   TO RESP-CIUDAD
068800     MOVE REQ-VEHICULO TO RESP-VEHICULO
068900     EVALUATE TRUE
069000         WHEN PETICION-NO-ENCONTRADA
069100             MOVE "NF" TO RESP-CODIGO
069200             MOVE "BASE FEE NOT FOUND FOR CITY/VEHICLE"
069300                  TO RESP-ESTADO
069400             MOVE ZERO TO RESP-TARIFA-TOTAL
069500         WHEN PETICION-PROHIBIDA
069600             MOVE "FV" TO RESP-CODIGO
069700             MOVE "VEHICLE FORBIDDEN UNDER CURRENT WEATHER"
069800                  TO RESP-ESTADO
069900             MOVE ZERO TO RESP-TARIFA-TOTAL
070000         WHEN OTHER
070100             MOVE "OK" TO RESP-CODIGO
070200             MOVE "TOTAL DELIVERY FEE: " TO RESP-ESTADO
070300             MOVE WKS-TARIFA-ACUM TO RESP-TARIFA-TOTAL
070400     END-EVALUATE
070500     WRITE REG-RESPUESTA
070600     IF FS-RESPONSE NOT = "00"
070700         MOVE "RESPONSE-OUT" TO WKS-ARCHIVO
070800         MOVE "WRITE"        TO WKS-ACCION
070900         MOVE 5              TO FS-CICLO
071000         PERFORM 900-FILE-STATUS-EXTENDED
071100     END-IF.
071200 270-ESCRIBE-RESPUESTA-E.
071300     EXIT.
071400*
071500 280-IMPRIME-DETALLE SECTION.
071600*----------------------------------------------------------------
071700* UNA LINEA DE DETALLE POR PETICION EN EL REPORTE DE CONTROL.
071800*----------------------------------------------------------------
071900     MOVE RESP-CIUDAD        TO RPD-CIUDAD
072000     MOVE RESP-VEHICULO      TO RPD-VEHICULO
072100     MOVE RESP-CODIGO        TO RPD-ESTADO
072200     MOVE RESP-TARIFA-TOTAL  TO RPD-TARIFA
072300     MOVE WKS-LIN-DETALLE    TO RPT-LINEA
072400     WRITE RPT-LINEA.
072500 280-IMPRIME-DETALLE-E.
072600     EXIT.
072700*
072800 800-ESTADISTICAS SECTION.
072900*----------------------------------------------------------------
073000* TOTALES DE CONTROL, IGUAL QUE EN LOS DEMAS PROGRAMAS DE LA
073100* APLICACION: SE ESCRIBEN AL REPORTE Y SE MUESTRAN EN CONSOLA.
073200*----------------------------------------------------------------
073300     MOVE WKS-LIN-SEPARADOR TO RPT-LINEA
073400     WRITE RPT-LINEA
073500     MOVE WKS-CONT-PROCESADOS TO RPT-TOT-PROCESADOS
073600     MOVE WKS-LIN-TOTAL-1     TO RPT-LINEA
073700     WRITE RPT-LINEA
073800     MOVE WKS-CONT-RECHAZ-NF  TO RPT-TOT-NF
073900     MOVE WKS-LIN-TOTAL-2     TO RPT-LINEA
074000     WRITE RPT-LINEA
074100     MOVE WKS-CONT-RECHAZ-FV  TO RPT-TOT-FV
074200     MOVE WKS-LIN-TOTAL-3     TO RPT-LINEA
074300     WRITE RPT-LINEA
074400     MOVE WKS-SUMA-TARIFAS    TO RPT-TOT-TARIFAS
074500     MOVE WKS-LIN-TOTAL-4     TO RPT-LINEA
074600     WRITE RPT-LINEA
074700*
074800     MOVE WKS-CONT-PROCESADOS TO WKS-MASCARA-CONTADOR
074900     DISPLAY "TRFCALC1 - PEDIDOS PROCESADOS ...: "
075000             WKS-MASCARA-CONTADOR UPON CONSOLE
075100     MOVE WKS-CONT-RECHAZ-NF  TO WKS-MASCARA-CONTADOR
075200     DISPLAY "TRFCALC1 - RECHAZADOS SIN TARIFA .: "
075300             WKS-MASCARA-CONTADOR UPON CONSOLE
075400     MOVE WKS-CONT-RECHAZ-FV  TO WKS-MASCARA-CONTADOR
075500     DISPLAY "TRFCALC1 - RECHAZADOS POR CLIMA .: "
075600             WKS-MASCARA-CONTADOR UPON CONSOLE
075700     MOVE WKS-SUMA-TARIFAS    TO WKS-MASCARA-TARIFA
075800     DISPLAY "TRFCALC1 - TOTAL TARIFAS COBRADAS : "
075900             WKS-MASCARA-TARIFA UPON CONSOLE.
076000 800-ESTADISTICAS-E.
076100     EXIT.
076200*
076300 890-CERRAR-ARCHIVOS SECTION.
076400*----------------------------------------------------------------
076500* CIERRA LOS SEIS ARCHIVOS DEL PROGRAMA.
076600*----------------------------------------------------------------
076700     CLOSE BASEFEE-IN
076800           EXTRAFEE-IN
076900           WEATHER-IN
077000           REQUEST-IN
077100           RESPONSE-OUT
077200           REPORT-OUT.
077300 890-CERRAR-ARCHIVOS-E.
077400     EXIT.
077500*
077600 900-FILE-STATUS-EXTENDED SECTION.
077700*----------------------------------------------------------------
077800* DESPLIEGA EL ERROR DE ARCHIVO Y TERMINA EL PROGRAMA. EL MISMO
077900* PARRAFO ATIENDE A LOS SEIS ARCHIVOS, DISTINGUIDOS POR FS-CICLO,
078000* IGUAL QUE EN LOS DEMAS PROGRAMAS DE LA APLICACION.
078100*----------------------------------------------------------------
078200     EVALUATE FS-CICLO
078300         WHEN 1
078400             CALL "DEBD1R00" USING WKS-PROGRAMA, WKS-ARCHIVO,
078500                  WKS-ACCION, WKS-LLAVE, FS-BASEFEE, FSE-BASEFEE
078600         WHEN 2
078700             CALL "DEBD1R00" USING WKS-PROGRAMA, WKS-ARCHIVO,
078800                  WKS-ACCION, WKS-LLAVE, FS-EXTRAFEE, FSE-EXTRAFEE
078900         WHEN 3
079000             CALL "DEBD1R00" USING WKS-PROGRAMA, WKS-ARCHIVO,
079100                  WKS-ACCION, WKS-LLAVE, FS-WEATHER, FSE-WEATHER
079200         WHEN 4
079300             CALL "DEBD1R00" USING WKS-PROGRAMA, WKS-ARCHIVO,
079400                  WKS-ACCION, WKS-LLAVE, FS-REQUEST, FSE-REQUEST
079500         WHEN 5
079600             CALL "DEBD1R00" USING WKS-PROGRAMA, WKS-ARCHIVO,
079700                  WKS-ACCION, WKS-LLAVE, FS-RESPONSE, FSE-RESPONSE
079800         WHEN 6
079900             CALL "DEBD1R00" USING WKS-PROGRAMA, WKS-ARCHIVO,
080000                  WKS-ACCION, WKS-LLAVE, FS-REPORTE, FSE-REPORTE
080100     END-EVALUATE
080200     MOVE 91 TO RETURN-CODE
080300     PERFORM 890-CERRAR-ARCHIVOS
080400     STOP RUN.
080500 900-FILE-STATUS-EXTENDED-E.
080600     EXIT.
