000100******************************************************************
000200*        C O P Y   T R F B A S F   -   TARIFA BASE               *
000300*------------------------------------------------------------------
000400* REGISTRO MAESTRO DE TARIFA BASE POR CIUDAD Y TIPO DE VEHICULO.
000500* UN REGISTRO POR CADA PAR (CIUDAD, VEHICULO) CONFIGURADO.
000600* ARCHIVO      : BASEFEE-IN
000700* LONGITUD     : 040 BYTES (35 DE DATO + 05 DE RESERVA)
000800*------------------------------------------------------------------
000900 01  REG-TARIFA-BASE.
001000     05  BF-CIUDAD                   PIC X(20).
001100     05  BF-VEHICULO                 PIC X(10).
001200     05  BF-TARIFA                   PIC S9(3)V99.
001300     05  FILLER                      PIC X(05).
001400*------------------------------------------------------------------
001500* VISTA ALTERNA DE BUSQUEDA - CLAVE UNICA CIUDAD + VEHICULO
001600* UTILIZADA PARA COMPARACIONES RAPIDAS EN LOS PARRAFOS DE CARGA
001700*------------------------------------------------------------------
001800 01  BF-CLAVE-BUSQUEDA REDEFINES REG-TARIFA-BASE.
001900     05  BF-CLAVE                    PIC X(30).
002000     05  FILLER                      PIC X(10).
