000100******************************************************************
000200*        C O P Y   T R F P E T I   -   PETICION DE ENTREGA        *
000300*------------------------------------------------------------------
000400* UNA PETICION POR REGISTRO: CIUDAD DE ENTREGA Y VEHICULO A USAR.
000500* ARCHIVO      : REQUEST-IN
000600* LONGITUD     : 035 BYTES (30 DE DATO + 05 DE RESERVA)
000700*------------------------------------------------------------------
000800 01  REG-PETICION.
000900     05  REQ-CIUDAD                  PIC X(20).
001000     05  REQ-VEHICULO                PIC X(10).
001100     05  FILLER                      PIC X(05).
